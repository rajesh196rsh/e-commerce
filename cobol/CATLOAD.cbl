000100*****************************************************************
000110*                                                               *
000120* CATLOAD                                                      *
000130*                                                               *
000140*    Step 2 of the nightly catalog load -- takes the cleaned   *
000150*    rows off CATCLEAN and posts them to the product master.   *
000160*    A product id already on file is merged into (quantity-    *
000170*    weighted price and rating, review counts added); a new    *
000180*    product id is inserted as-is.                             *
000190*                                                               *
000200*****************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.     CATLOAD.
000230 AUTHOR.         D M WEATHERBY.
000240 INSTALLATION.   MERCHANDISE DATA CENTER - CATALOG SYSTEMS.
000250 DATE-WRITTEN.   APRIL 1991.
000260 DATE-COMPILED.
000270 SECURITY.       INTERNAL USE ONLY - CATALOG SYSTEMS GROUP.
000280*----------------------------------------------------------------
000290*                     C H A N G E   L O G
000300*----------------------------------------------------------------
000310* 04/02/91  DMW  REQ CB-115   ORIGINAL PROGRAM.
000320* 07/02/91  DMW  REQ CB-129   MATCHED THE QUANTITY MEDIAN CHANGE
000330*                             MADE IN CATCLEAN THE SAME WEEK.
000340* 12/04/92  RJP  REQ CB-205   ADDED THE NAME/CATEGORY GUARD BEFORE
000350*                             MERGING A DUPLICATE PRODUCT ID; A BAD
000360*                             UPC RE-USE HAD MERGED TWO UNRELATED
000370*                             PRODUCTS INTO ONE MASTER ROW.
000380* 05/06/93  RJP  REQ CB-233   FILE STATUS CHECKING ADDED ON ALL
000390*                             THREE FILES.
000400* 03/15/94  DMW  REQ CB-266   CORRECTED THE WEIGHTED-AVERAGE PRICE
000410*                             AND RATING FORMULAS -- THE ORIGINAL
000420*                             CODE DIVIDED ONLY THE INCOMING SIDE
000430*                             OF THE FORMULA BY THE COMBINED
000440*                             QUANTITY INSTEAD OF THE WHOLE
000450*                             NUMERATOR.  RESULT WAS TOO HIGH ON
000460*                             EVERY MERGE.
000470* 03/15/94  DMW  REQ CB-266   ALSO CORRECTED THE STORED QUANTITY
000480*                             AFTER A MERGE -- IT WAS BEING SET TO
000490*                             THE INCOMING QUANTITY ONLY, DROPPING
000500*                             WHATEVER WAS ALREADY ON THE MASTER.
000510* 09/23/95  TLK  REQ CB-301   ZERO-QUANTITY GUARD ADDED BEFORE THE
000520*                             WEIGHTED-AVERAGE DIVIDE.
000530* 06/30/98  MHS  REQ CB-402   YEAR 2000 REVIEW - RUN DATE FIELD
000540*                             CARRIES A FOUR DIGIT CENTURY AND
000550*                             YEAR.  VERIFIED CLEAN FOR Y2K.
000560* 01/08/99  MHS  REQ CB-408   NAME/CATEGORY GUARD CHANGED TO A
000570*                             CASE-INSENSITIVE COMPARE; VENDOR
000580*                             FEEDS WERE SENDING MIXED CASE.
000590* 08/21/00  MHS  REQ CB-441   PUT A PADDING CHARACTER BACK ON THE
000600*                             CATCLN SELECT -- A SHORT LAST BLOCK OUT
000610*                             OF CATCLEAN WAS TRIPPING THE READ ON
000620*                             THE OLD DISK CONTROLLER IN THE B WING.
000630* 12/05/00  MHS  REQ CB-455   CATSUMRP'S CATEGORY REPORT WAS COMING
000640*                             OUT IN MASTER KEY ORDER, NOT LOAD ORDER
000650*                             (SEE CB-201) -- READING THE KEYED
000660*                             MASTER SEQUENTIALLY RETURNS KEY ORDER,
000670*                             NOT INSERT ORDER.  CATLOAD NOW WRITES
000680*                             EACH NEWLY INSERTED PRODUCT ID TO A NEW
000690*                             CATLDSQ FILE, IN INSERT ORDER, FOR
000700*                             CATSUMRP TO DRIVE OFF OF INSTEAD.
000710* 12/05/00  MHS  REQ CB-456   CATCLN WAS ASSIGNED TO A HARDCODED
000720*                             LITERAL.  SWITCHED TO SELECT OPTIONAL
000730*                             WITH AN INDIRECT WORK FIELD, MATCHING
000740*                             THE DEPARTMENT'S STANDARD FILE-
000750*                             HANDLING BLOCK.
000760*----------------------------------------------------------------
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER.  IBM-PC.
000800 OBJECT-COMPUTER.  IBM-PC.
000810 SPECIAL-NAMES.
000820     SYMBOLIC CHARACTERS ASTERISK IS 43.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT OPTIONAL CATCLN   ASSIGN TO WS-CATCLN-NAME
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            PADDING CHARACTER IS ASTERISK
000880            FILE STATUS  IS FS-CATCLN.
000890
000900     SELECT OPTIONAL CATMSTR  ASSIGN TO WS-CATMSTR-NAME
000910            ORGANIZATION IS INDEXED
000920            ACCESS MODE  IS DYNAMIC
000930            RECORD KEY   IS CM-PRODUCT-ID
000940            FILE STATUS  IS FS-CATMSTR.
000950
000960     SELECT OPTIONAL CATLDSQ  ASSIGN TO WS-CATLDSQ-NAME
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            PADDING CHARACTER IS ASTERISK
000990            FILE STATUS  IS FS-CATLDSQ.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  CATCLN
001040     LABEL RECORD IS OMITTED.
001050 01  CATCLN-RECORD.
001060     05  CLN-PRODUCT-ID          PIC X(20).
001070     05  CLN-PRODUCT-NAME        PIC X(40).
001080     05  CLN-CATEGORY            PIC X(20).
001090     05  CLN-PRICE               PIC S9(7)V9(2)
001100                                  SIGN IS LEADING SEPARATE CHARACTER.
001110     05  CLN-QTY-SOLD            PIC S9(7)
001120                                  SIGN IS LEADING SEPARATE CHARACTER.
001130     05  CLN-RATING              PIC 9(01)V9(02).
001140     05  CLN-REVIEW-COUNT        PIC S9(7)
001150                                  SIGN IS LEADING SEPARATE CHARACTER.
001160     05  FILLER                  PIC X(15).
001170
001180 FD  CATMSTR
001190     LABEL RECORD IS STANDARD.
001200     COPY CATPROD.
001210
001220*----------------------------------------------------------------
001230* CATLDSQ - LOAD-SEQUENCE SHADOW FILE (CHANGE 12/05/00).  WRITTEN
001240* ONE LINE PER NEWLY INSERTED PRODUCT ID, IN THE ORDER THE ROW WAS
001250* FIRST SEEN ON THE EXTRACT, SO CATSUMRP CAN REPLAY THE MASTER IN
001260* LOAD ORDER INSTEAD OF THE KEYED FILE'S ASCENDING KEY ORDER.
001270*----------------------------------------------------------------
001280 FD  CATLDSQ
001290     LABEL RECORD IS OMITTED.
001300 01  CATLDSQ-RECORD.
001310     05  CQ-PRODUCT-ID           PIC X(20).
001320     05  FILLER                  PIC X(60).
001330
001340 WORKING-STORAGE SECTION.
001350     COPY CATDATE.
001360
001370 77  FS-CATCLN                   PIC 9(02) VALUE ZEROES.
001380 77  FS-CATMSTR                  PIC 9(02) VALUE ZEROES.
001390 77  FS-CATLDSQ                  PIC 9(02) VALUE ZEROES.
001400 77  WS-CATCLN-NAME              PIC X(12) VALUE "CATCLN".
001410 77  WS-CATMSTR-NAME             PIC X(12) VALUE "CATMSTR".
001420 77  WS-CATLDSQ-NAME             PIC X(12) VALUE "CATLDSQ".
001430
001440 78  CTE-01                                VALUE 1.
001450
001460 01  WS-SWITCHES.
001470     05  WS-EOF-CATCLN           PIC X(01) VALUE 'N'.
001480         88  END-OF-CATCLN                 VALUE 'Y'.
001490     05  WS-RECORD-FOUND         PIC X(01) VALUE 'N'.
001500         88  MASTER-RECORD-FOUND           VALUE 'Y'.
001510     05  FILLER                  PIC X(05) VALUE SPACES.
001520
001530 01  WS-COUNTERS.
001540     05  WS-RECS-READ            PIC 9(05) COMP VALUE ZEROES.
001550     05  WS-RECS-INSERTED        PIC 9(05) COMP VALUE ZEROES.
001560     05  WS-RECS-MERGED          PIC 9(05) COMP VALUE ZEROES.
001570     05  WS-RECS-DISCARDED       PIC 9(05) COMP VALUE ZEROES.
001580     05  FILLER                  PIC X(05) VALUE SPACES.
001590
001600*----------------------------------------------------------------
001610* WS-COMPARE-NAME/-CATEGORY ARE UPPERCASED COPIES OF THE EXISTING
001620* AND INCOMING NAME/CATEGORY, USED ONLY FOR THE CASE-INSENSITIVE
001630* GUARD (CHANGE 01/08/99).  THE MASTER RECORD ITSELF KEEPS THE
001640* VENDOR'S ORIGINAL CASING.
001650*----------------------------------------------------------------
001660 01  WS-COMPARE-FIELDS.
001670     05  WS-EXISTING-NAME-UC     PIC X(40).
001680     05  WS-EXISTING-CATG-UC     PIC X(20).
001690     05  WS-INCOMING-NAME-UC     PIC X(40).
001700     05  WS-INCOMING-CATG-UC     PIC X(20).
001710     05  FILLER                  PIC X(05) VALUE SPACES.
001720
001730*----------------------------------------------------------------
001740* WS-MERGE-WORK-AREA CARRIES THE MERGE ARITHMETIC.  THE COMBINED
001750* QUANTITY IS VIEWED TWO WAYS: AS A SIGNED WORKING FIELD FOR THE
001760* ADD/DIVIDE, AND AS A SIGN-STRIPPED DIGIT VIEW SO THE ZERO-
001770* QUANTITY GUARD (CHANGE 09/23/95) CAN TEST THE DIGITS WITHOUT
001780* DEPENDING ON THE SEPARATE SIGN BYTE.
001790*----------------------------------------------------------------
001800 01  WS-COMBINED-QTY-AREA.
001810     05  WS-COMBINED-QTY         PIC S9(7)
001820                                  SIGN IS LEADING SEPARATE CHARACTER
001830                                  VALUE ZEROES.
001840     05  FILLER                  PIC X(05) VALUE SPACES.
001850 01  WS-COMBINED-QTY-CHECK REDEFINES WS-COMBINED-QTY-AREA.
001860     05  WS-COMBINED-QTY-SIGN    PIC X(01).
001870     05  WS-COMBINED-QTY-DIGITS  PIC 9(07).
001880     05  FILLER                  PIC X(05).
001890 01  WS-MERGE-WORK-AREA.
001900     05  WS-NUMERATOR-PRICE      PIC S9(15)V9(4)
001910                                  SIGN IS LEADING SEPARATE CHARACTER
001920                                  VALUE ZEROES.
001930     05  WS-NUMERATOR-RATING     PIC S9(09)V9(4)
001940                                  SIGN IS LEADING SEPARATE CHARACTER
001950                                  VALUE ZEROES.
001960     05  WS-NEW-PRICE            PIC S9(7)V9(2)
001970                                  SIGN IS LEADING SEPARATE CHARACTER
001980                                  VALUE ZEROES.
001990     05  WS-NEW-RATING           PIC 9(01)V9(02)          VALUE ZEROES.
002000     05  WS-NEW-REVIEW-COUNT     PIC S9(7)
002010                                  SIGN IS LEADING SEPARATE CHARACTER
002020                                  VALUE ZEROES.
002030     05  FILLER                  PIC X(05) VALUE SPACES.
002040
002050 PROCEDURE DIVISION.
002060 DECLARATIVES.
002070 FILE-HANDLER SECTION.
002080     USE AFTER ERROR PROCEDURE ON CATCLN CATMSTR CATLDSQ.
002090 000000-STATUS-CHECK.
002100     DISPLAY "+---+----+---+----+---+----+---+"
002110     DISPLAY "|   CATLOAD FILE STATUS ERROR.    |"
002120     DISPLAY "+---+----+---+----+---+----+---+"
002130     DISPLAY "| CATCLN   STATUS : [" FS-CATCLN  "]."
002140     DISPLAY "| CATMSTR  STATUS : [" FS-CATMSTR "]."
002150     DISPLAY "| CATLDSQ  STATUS : [" FS-CATLDSQ "]."
002160     DISPLAY "+---+----+---+----+---+----+---+"
002170     STOP RUN.
002180 END DECLARATIVES.
002190
002200 MAIN-PARAGRAPH.
002210     PERFORM 100000-START-INITIALIZE-RUN
002220        THRU 100000-END-INITIALIZE-RUN
002230
002240     PERFORM 200000-START-PROCESS-ONE-RECORD
002250        THRU 200000-END-PROCESS-ONE-RECORD
002260       UNTIL END-OF-CATCLN
002270
002280     PERFORM 900000-START-FINISH-RUN
002290        THRU 900000-END-FINISH-RUN
002300
002310     STOP RUN.
002320
002330 100000-START-INITIALIZE-RUN.
002340     ACCEPT CAT-RUN-DATE-NUM FROM DATE YYYYMMDD
002350     COMPUTE CAT-RUN-DATE-EDIT-CCYY =
002360             CAT-RUN-DATE-CC * 100 + CAT-RUN-DATE-YY
002370     MOVE CAT-RUN-DATE-MM        TO CAT-RUN-DATE-EDIT-MM
002380     MOVE CAT-RUN-DATE-DD        TO CAT-RUN-DATE-EDIT-DD
002390
002400     DISPLAY SPACE
002410     DISPLAY "+===+====+===+====+===+====+===+====+"
002420     DISPLAY "| CATLOAD - CATALOG MASTER LOAD/MERGE|"
002430     DISPLAY "| RUN DATE : " CAT-RUN-DATE-EDIT
002440     DISPLAY "+===+====+===+====+===+====+===+====+"
002450
002460     OPEN INPUT  CATCLN
002470     OPEN I-O    CATMSTR
002480     OPEN OUTPUT CATLDSQ.
002490 100000-END-INITIALIZE-RUN.
002500     EXIT.
002510
002520 200000-START-PROCESS-ONE-RECORD.
002530     READ CATCLN
002540         AT END
002550             SET END-OF-CATCLN TO TRUE
002560
002570         NOT AT END
002580             ADD CTE-01           TO WS-RECS-READ
002590             PERFORM 210000-START-LOOKUP-MASTER
002600                THRU 210000-END-LOOKUP-MASTER
002610
002620             IF MASTER-RECORD-FOUND
002630                 PERFORM 220000-START-MERGE-RECORD
002640                    THRU 220000-END-MERGE-RECORD
002650             ELSE
002660                 PERFORM 230000-START-INSERT-RECORD
002670                    THRU 230000-END-INSERT-RECORD
002680             END-IF
002690     END-READ.
002700 200000-END-PROCESS-ONE-RECORD.
002710     EXIT.
002720
002730*----------------------------------------------------------------
002740* 210000 SERIES - LOOK UP THE INCOMING PRODUCT ID ON THE MASTER.
002750*----------------------------------------------------------------
002760 210000-START-LOOKUP-MASTER.
002770     MOVE 'N'                    TO WS-RECORD-FOUND
002780     MOVE CLN-PRODUCT-ID         TO CM-PRODUCT-ID
002790
002800     READ CATMSTR
002810         INVALID KEY
002820             MOVE 'N'             TO WS-RECORD-FOUND
002830         NOT INVALID KEY
002840             MOVE 'Y'             TO WS-RECORD-FOUND
002850     END-READ.
002860 210000-END-LOOKUP-MASTER.
002870     EXIT.
002880
002890*----------------------------------------------------------------
002900* 220000 SERIES - PRODUCT ID ALREADY ON FILE.  APPLY THE R5 GUARD
002910* THEN THE QUANTITY-WEIGHTED MERGE (R6-R10).
002920*----------------------------------------------------------------
002930 220000-START-MERGE-RECORD.
002940     MOVE CM-PRODUCT-NAME         TO WS-EXISTING-NAME-UC
002950     MOVE CM-CATEGORY             TO WS-EXISTING-CATG-UC
002960     MOVE CLN-PRODUCT-NAME        TO WS-INCOMING-NAME-UC
002970     MOVE CLN-CATEGORY            TO WS-INCOMING-CATG-UC
002980
002990     INSPECT WS-EXISTING-NAME-UC  CONVERTING
003000             "abcdefghijklmnopqrstuvwxyz" TO
003010             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003020     INSPECT WS-EXISTING-CATG-UC  CONVERTING
003030             "abcdefghijklmnopqrstuvwxyz" TO
003040             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003050     INSPECT WS-INCOMING-NAME-UC  CONVERTING
003060             "abcdefghijklmnopqrstuvwxyz" TO
003070             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003080     INSPECT WS-INCOMING-CATG-UC  CONVERTING
003090             "abcdefghijklmnopqrstuvwxyz" TO
003100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003110
003120     IF WS-EXISTING-NAME-UC EQUAL WS-INCOMING-NAME-UC
003130        AND WS-EXISTING-CATG-UC EQUAL WS-INCOMING-CATG-UC
003140         PERFORM 225000-START-APPLY-MERGE-MATH
003150            THRU 225000-END-APPLY-MERGE-MATH
003160         REWRITE CAT-MASTER-RECORD
003170         ADD CTE-01                TO WS-RECS-MERGED
003180     ELSE
003190         ADD CTE-01                TO WS-RECS-DISCARDED
003200     END-IF.
003210 220000-END-MERGE-RECORD.
003220     EXIT.
003230
003240*----------------------------------------------------------------
003250* 225000 - THE WEIGHTED-AVERAGE MATH ITSELF.  R8/R9 DIVIDE THE
003260* WHOLE NUMERATOR (BOTH SIDES OF THE PLUS) BY THE COMBINED
003270* QUANTITY -- SEE THE 03/15/94 CORRECTION NOTE ABOVE.  R10 STORES
003280* THE COMBINED QUANTITY, NOT JUST THE INCOMING QUANTITY.
003290*----------------------------------------------------------------
003300 225000-START-APPLY-MERGE-MATH.
003310     ADD CM-QTY-SOLD CLN-QTY-SOLD GIVING WS-COMBINED-QTY
003320     ADD CM-REVIEW-COUNT CLN-REVIEW-COUNT
003330       GIVING WS-NEW-REVIEW-COUNT
003340
003350     IF WS-COMBINED-QTY-DIGITS EQUAL ZEROES
003360         MOVE CM-PRICE            TO WS-NEW-PRICE
003370         MOVE CM-RATING           TO WS-NEW-RATING
003380     ELSE
003390         COMPUTE WS-NUMERATOR-PRICE =
003400             (CM-PRICE * CM-QTY-SOLD) + (CLN-PRICE * CLN-QTY-SOLD)
003410         COMPUTE WS-NUMERATOR-RATING =
003420             (CM-RATING * CM-QTY-SOLD) + (CLN-RATING * CLN-QTY-SOLD)
003430
003440         COMPUTE WS-NEW-PRICE ROUNDED =
003450             WS-NUMERATOR-PRICE / WS-COMBINED-QTY
003460         COMPUTE WS-NEW-RATING ROUNDED =
003470             WS-NUMERATOR-RATING / WS-COMBINED-QTY
003480     END-IF
003490
003500     MOVE WS-NEW-PRICE            TO CM-PRICE
003510     MOVE WS-NEW-RATING           TO CM-RATING
003520     MOVE WS-COMBINED-QTY         TO CM-QTY-SOLD
003530     MOVE WS-NEW-REVIEW-COUNT     TO CM-REVIEW-COUNT.
003540 225000-END-APPLY-MERGE-MATH.
003550     EXIT.
003560
003570*----------------------------------------------------------------
003580* 230000 SERIES - PRODUCT ID NOT ON FILE.  INSERT AS-IS.
003590*----------------------------------------------------------------
003600*----------------------------------------------------------------
003610* THE CATLDSQ WRITE BELOW ONLY NEEDS THE KEY -- NOT THE WHOLE
003620* RECORD -- SO IT GOES THROUGH CM-MASTER-KEY-VIEW (CHANGE 12/05/00)
003630* RATHER THAN QUALIFYING CM-PRODUCT-ID OFF CAT-MASTER-RECORD.
003640*----------------------------------------------------------------
003650 230000-START-INSERT-RECORD.
003660     MOVE CLN-PRODUCT-ID          TO CM-PRODUCT-ID
003670     MOVE CLN-PRODUCT-NAME        TO CM-PRODUCT-NAME
003680     MOVE CLN-CATEGORY            TO CM-CATEGORY
003690     MOVE CLN-PRICE               TO CM-PRICE
003700     MOVE CLN-QTY-SOLD            TO CM-QTY-SOLD
003710     MOVE CLN-RATING              TO CM-RATING
003720     MOVE CLN-REVIEW-COUNT        TO CM-REVIEW-COUNT
003730
003740     WRITE CAT-MASTER-RECORD
003750     ADD CTE-01                   TO WS-RECS-INSERTED
003760
003770     MOVE CM-KEY-PRODUCT-ID       TO CQ-PRODUCT-ID
003780     WRITE CATLDSQ-RECORD.
003790 230000-END-INSERT-RECORD.
003800     EXIT.
003810
003820 900000-START-FINISH-RUN.
003830     CLOSE CATCLN
003840     CLOSE CATMSTR
003850     CLOSE CATLDSQ
003860
003870     DISPLAY SPACE
003880     DISPLAY "+---+----+---+----+---+----+---+----+"
003890     DISPLAY "|        CATLOAD RUN SUMMARY         |"
003900     DISPLAY "+---+----+---+----+---+----+---+----+"
003910     DISPLAY "| ROWS READ FROM CATCLN  : " WS-RECS-READ
003920     DISPLAY "| ROWS INSERTED          : " WS-RECS-INSERTED
003930     DISPLAY "| ROWS MERGED            : " WS-RECS-MERGED
003940     DISPLAY "| ROWS DISCARDED (GUARD) : " WS-RECS-DISCARDED
003950     DISPLAY "+---+----+---+----+---+----+---+----+".
003960 900000-END-FINISH-RUN.
003970     EXIT.
003980
003990 END PROGRAM CATLOAD.
