000100*****************************************************************
000110*                                                               *
000120* CATCLEAN                                                     *
000130*                                                               *
000140*    Step 1 of the nightly catalog load -- reads the product   *
000150*    extract handed over by the buying-desk feed, fills in the *
000160*    holes (missing price, quantity sold, rating, review       *
000170*    count) and hands a fully populated row set on to CATLOAD. *
000180*                                                               *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     CATCLEAN.
000220 AUTHOR.         D M WEATHERBY.
000230 INSTALLATION.   MERCHANDISE DATA CENTER - CATALOG SYSTEMS.
000240 DATE-WRITTEN.   MARCH 1991.
000250 DATE-COMPILED.
000260 SECURITY.       INTERNAL USE ONLY - CATALOG SYSTEMS GROUP.
000270*----------------------------------------------------------------
000280*                     C H A N G E   L O G
000290*----------------------------------------------------------------
000300* 03/14/91  DMW  REQ CB-114   ORIGINAL PROGRAM.  REPLACES THE
000310*                             MANUAL PRICE-CHECK WORKSHEET USED
000320*                             BY THE BUYING DESK.
000330* 07/02/91  DMW  REQ CB-129   CORRECTED QUANTITY MEDIAN TO ROUND
000340*                             TO A WHOLE UNIT, NOT TWO DECIMALS.
000350* 11/19/92  RJP  REQ CB-201   ADDED PER-CATEGORY RATING AVERAGE;
000360*                             PRIOR RELEASE LEFT MISSING RATINGS
000370*                             AT ZERO FOR EVERY CATEGORY.
000380* 05/06/93  RJP  REQ CB-233   FILE STATUS CHECKING ADDED ON BOTH
000390*                             THE EXTRACT AND THE CLEAN FILE.
000400* 02/11/94  DMW  REQ CB-260   RAISED THE EXTRACT TABLE LIMIT FROM
000410*                             2000 TO 5000 ROWS FOR THE SPRING
000420*                             CATALOG.
000430* 09/23/95  TLK  REQ CB-301   REVIEW COUNT DEFAULT OF ZERO WAS
000440*                             BEING APPLIED BEFORE THE MEDIAN
000450*                             PASS RAN; MOVED TO THE IMPUTE STEP.
000460* 01/08/97  TLK  REQ CB-355   CATEGORY TABLE RAISED TO 200 ENTRIES.
000470* 06/30/98  MHS  REQ CB-402   YEAR 2000 REVIEW - RUN DATE FIELD
000480*                             ALREADY CARRIES A FOUR DIGIT CENTURY
000490*                             AND YEAR (CAT-RUN-DATE-CC/-YY); NO
000500*                             WINDOWING LOGIC IN THIS PROGRAM.
000510*                             VERIFIED CLEAN FOR Y2K.
000520* 02/17/99  MHS  REQ CB-410   PRICE AND RATING CONVERSION MOVED TO
000530*                             THE SHARED CATCONV WORK AREA SO
000540*                             CATLOAD COULD REUSE THE SAME DIGIT
000550*                             VIEW LAYOUT.
000560* 08/04/00  MHS  REQ CB-447   COMMENTED THE MEDIAN SORT ROUTINE
000570*                             FOR THE NEW PROGRAMMER TRAINING SET.
000571* 09/28/00  MHS  REQ CB-450   THE PADDING CHARACTER ADDED TO THE
000572*                             PRODEXTR SELECT (CB-441 ON CATLOAD)
000573*                             WAS LEAKING ASTERISKS INTO THE REVIEW
000574*                             COUNT ON SHORT EXTRACT LINES -- IT IS
000575*                             THE LAST UNSTRING TARGET AND HAS NO
000576*                             CLOSING DELIMITER.  NOW STRIPPED
000577*                             BEFORE THE MISSING-VALUE TEST.
000578* 12/05/00  MHS  REQ CB-456   PRODEXTR AND CATCLN WERE ASSIGNED TO
000579*                             HARDCODED LITERALS.  SWITCHED BOTH TO
000580*                             SELECT OPTIONAL WITH AN INDIRECT WORK
000581*                             FIELD, MATCHING THE DEPARTMENT'S
000582*                             STANDARD FILE-HANDLING BLOCK USED ON
000583*                             EVERY OTHER CATALOG PROGRAM.
000584*----------------------------------------------------------------
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.  IBM-PC.
000620 OBJECT-COMPUTER.  IBM-PC.
000630 SPECIAL-NAMES.
000640     SYMBOLIC CHARACTERS ASTERISK IS 43.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT OPTIONAL PRODEXTR ASSIGN TO WS-PRODEXTR-NAME
000680            ORGANIZATION IS LINE SEQUENTIAL
000685            PADDING CHARACTER IS ASTERISK
000690            FILE STATUS  IS FS-PRODEXTR.
000700
000710     SELECT OPTIONAL CATCLN   ASSIGN TO WS-CATCLN-NAME
000720            ORGANIZATION IS LINE SEQUENTIAL
000725            PADDING CHARACTER IS ASTERISK
000730            FILE STATUS  IS FS-CATCLN.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  PRODEXTR
000780     LABEL RECORD IS OMITTED.
000790 01  PRODEXTR-LINE.
000791     05  PRODEXTR-DATA           PIC X(194).
000792     05  FILLER                  PIC X(006).
000800
000810 FD  CATCLN
000820     LABEL RECORD IS OMITTED.
000830 01  CATCLN-RECORD.
000840     05  CLN-PRODUCT-ID          PIC X(20).
000850     05  CLN-PRODUCT-NAME        PIC X(40).
000860     05  CLN-CATEGORY            PIC X(20).
000870     05  CLN-PRICE               PIC S9(7)V9(2)
000880                                  SIGN IS LEADING SEPARATE CHARACTER.
000890     05  CLN-QTY-SOLD            PIC S9(7)
000900                                  SIGN IS LEADING SEPARATE CHARACTER.
000910     05  CLN-RATING              PIC 9(01)V9(02).
000920     05  CLN-REVIEW-COUNT        PIC S9(7)
000930                                  SIGN IS LEADING SEPARATE CHARACTER.
000940     05  FILLER                  PIC X(15).
000950
000960 WORKING-STORAGE SECTION.
000970     COPY CATPROD.
000980     COPY CATCONV.
000990     COPY CATDATE.
001000
001010 77  FS-PRODEXTR                 PIC 9(02) VALUE ZEROES.
001020 77  FS-CATCLN                   PIC 9(02) VALUE ZEROES.
001021 77  WS-PRODEXTR-NAME            PIC X(12) VALUE "PRODEXTR".
001022 77  WS-CATCLN-NAME              PIC X(12) VALUE "CATCLN".
001030
001040 78  CTE-01                                VALUE 1.
001050
001060 01  WS-SWITCHES.
001070     05  WS-EOF-PRODEXTR         PIC X(01) VALUE 'N'.
001080         88  END-OF-PRODEXTR               VALUE 'Y'.
001090     05  WS-HEADER-SEEN          PIC X(01) VALUE 'N'.
001100         88  HEADER-ROW-SEEN                VALUE 'Y'.
001110     05  FILLER                  PIC X(05) VALUE SPACES.
001120
001130 01  WS-COUNTERS.
001140     05  WS-EXTR-COUNT           PIC 9(05) COMP VALUE ZEROES.
001150     05  WS-PRICE-PRESENT-CNT    PIC 9(05) COMP VALUE ZEROES.
001160     05  WS-PRICE-BUILD-IDX      PIC 9(05) COMP VALUE ZEROES.
001170     05  WS-QTY-PRESENT-CNT      PIC 9(05) COMP VALUE ZEROES.
001180     05  WS-QTY-BUILD-IDX        PIC 9(05) COMP VALUE ZEROES.
001190     05  WS-CAT-COUNT            PIC 9(03) COMP VALUE ZEROES.
001200     05  WS-FOUND-CAT-IDX        PIC 9(03) COMP VALUE ZEROES.
001210     05  WS-RECS-WRITTEN         PIC 9(05) COMP VALUE ZEROES.
001220     05  WS-PRICE-MID-IDX        PIC 9(05) COMP VALUE ZEROES.
001230     05  WS-PRICE-MID-REM        PIC 9(05) COMP VALUE ZEROES.
001240     05  WS-QTY-MID-IDX          PIC 9(05) COMP VALUE ZEROES.
001250     05  WS-QTY-MID-REM          PIC 9(05) COMP VALUE ZEROES.
001260     05  FILLER                  PIC X(05) VALUE SPACES.
001270
001280 01  WS-EXTR-TBL.
001290     05  FILLER                  PIC X(01) VALUE SPACES.
001300     05  WS-EXTR-ROW OCCURS 1 TO 5000 TIMES
001310                      DEPENDING ON WS-EXTR-COUNT
001320                      INDEXED BY IDX-EXTR.
001330         10  ER-PRODUCT-ID       PIC X(20).
001340         10  ER-PRODUCT-NAME     PIC X(40).
001350         10  ER-CATEGORY         PIC X(20).
001360         10  ER-PRICE            PIC S9(7)V9(2)
001370                                  SIGN IS LEADING SEPARATE CHARACTER.
001380         10  ER-PRICE-MISSING    PIC X(01).
001390             88  ER-PRICE-WAS-MISSING       VALUE 'Y'.
001400         10  ER-QTY-SOLD         PIC S9(7)
001410                                  SIGN IS LEADING SEPARATE CHARACTER.
001420         10  ER-QTY-MISSING      PIC X(01).
001430             88  ER-QTY-WAS-MISSING         VALUE 'Y'.
001440         10  ER-RATING           PIC 9(01)V9(02).
001450         10  ER-RATING-MISSING   PIC X(01).
001460             88  ER-RATING-WAS-MISSING      VALUE 'Y'.
001470         10  ER-REVIEW-COUNT     PIC S9(7)
001480                                  SIGN IS LEADING SEPARATE CHARACTER.
001490         10  ER-REVIEW-MISSING   PIC X(01).
001500             88  ER-REVIEW-WAS-MISSING      VALUE 'Y'.
001510         10  FILLER              PIC X(05).
001520
001530 01  WS-PRICE-SORT-TBL.
001540     05  FILLER                  PIC X(01) VALUE SPACES.
001550     05  WS-PRICE-SORT-ROW OCCURS 1 TO 5000 TIMES
001560                            DEPENDING ON WS-PRICE-PRESENT-CNT
001570                            INDEXED BY IDX-PRICE-I IDX-PRICE-J.
001580         10  WS-PRICE-SORT-VALUE PIC S9(7)V9(2)
001590                                  SIGN IS LEADING SEPARATE CHARACTER.
001600
001610 01  WS-QTY-SORT-TBL.
001620     05  FILLER                  PIC X(01) VALUE SPACES.
001630     05  WS-QTY-SORT-ROW OCCURS 1 TO 5000 TIMES
001640                          DEPENDING ON WS-QTY-PRESENT-CNT
001650                          INDEXED BY IDX-QTY-I IDX-QTY-J.
001660         10  WS-QTY-SORT-VALUE   PIC S9(7)
001670                                  SIGN IS LEADING SEPARATE CHARACTER.
001680
001690 01  WS-CAT-RATING-TBL.
001700     05  FILLER                  PIC X(01) VALUE SPACES.
001710     05  WS-CAT-RATING-ROW OCCURS 1 TO 200 TIMES
001720                            DEPENDING ON WS-CAT-COUNT
001730                            INDEXED BY IDX-CAT.
001740         10  CR-CATEGORY         PIC X(20).
001750         10  CR-RATING-SUM       PIC S9(7)V9(2)
001760                                  SIGN IS LEADING SEPARATE CHARACTER.
001770         10  CR-RATING-CNT       PIC 9(05) COMP.
001780         10  CR-RATING-MEAN      PIC 9(01)V9(02).
001790         10  FILLER              PIC X(05).
001800
001810 01  WS-MEDIAN-RESULTS.
001820     05  WS-PRICE-MEDIAN         PIC S9(7)V9(2)
001830                                  SIGN IS LEADING SEPARATE CHARACTER
001840                                  VALUE ZEROES.
001850     05  WS-PRICE-SWAP-VALUE     PIC S9(7)V9(2)
001860                                  SIGN IS LEADING SEPARATE CHARACTER
001870                                  VALUE ZEROES.
001880     05  WS-QTY-MEDIAN           PIC S9(7)
001890                                  SIGN IS LEADING SEPARATE CHARACTER
001900                                  VALUE ZEROES.
001910     05  WS-QTY-SWAP-VALUE       PIC S9(7)
001920                                  SIGN IS LEADING SEPARATE CHARACTER
001930                                  VALUE ZEROES.
001940     05  FILLER                  PIC X(05) VALUE SPACES.
001950
001960 01  WS-RUN-SUMMARY-DISPLAY.
001970     05  WS-DISP-PRICE-MEDIAN    PIC $$$,$$9.99.
001980     05  WS-DISP-QTY-MEDIAN      PIC ---,--9.
001990     05  FILLER                  PIC X(05) VALUE SPACES.
002000
002010 PROCEDURE DIVISION.
002020 DECLARATIVES.
002030 FILE-HANDLER SECTION.
002040     USE AFTER ERROR PROCEDURE ON PRODEXTR CATCLN.
002050 000000-STATUS-CHECK.
002060     DISPLAY "+---+----+---+----+---+----+---+"
002070     DISPLAY "|   CATCLEAN FILE STATUS ERROR.   |"
002080     DISPLAY "+---+----+---+----+---+----+---+"
002090     DISPLAY "| PRODEXTR STATUS : [" FS-PRODEXTR "]."
002100     DISPLAY "| CATCLN   STATUS : [" FS-CATCLN   "]."
002110     DISPLAY "+---+----+---+----+---+----+---+"
002120     STOP RUN.
002130 END DECLARATIVES.
002140
002150 MAIN-PARAGRAPH.
002160     PERFORM 100000-START-INITIALIZE-RUN
002170        THRU 100000-END-INITIALIZE-RUN
002180
002190     PERFORM 200000-START-LOAD-EXTRACT-TBL
002200        THRU 200000-END-LOAD-EXTRACT-TBL
002210       UNTIL END-OF-PRODEXTR
002220
002230     PERFORM 210000-START-CALC-PRICE-MEDIAN
002240        THRU 210000-END-CALC-PRICE-MEDIAN
002250
002260     PERFORM 220000-START-CALC-QTY-MEDIAN
002270        THRU 220000-END-CALC-QTY-MEDIAN
002280
002290     PERFORM 230000-START-CALC-CAT-RATING-AVG
002300        THRU 230000-END-CALC-CAT-RATING-AVG
002310
002320     PERFORM 240000-START-IMPUTE-AND-WRITE
002330        THRU 240000-END-IMPUTE-AND-WRITE
002340       VARYING IDX-EXTR FROM CTE-01 BY CTE-01
002350         UNTIL IDX-EXTR > WS-EXTR-COUNT
002360
002370     PERFORM 900000-START-FINISH-RUN
002380        THRU 900000-END-FINISH-RUN
002390
002400     STOP RUN.
002410
002420 100000-START-INITIALIZE-RUN.
002430     ACCEPT CAT-RUN-DATE-NUM FROM DATE YYYYMMDD
002440     COMPUTE CAT-RUN-DATE-EDIT-CCYY =
002450             CAT-RUN-DATE-CC * 100 + CAT-RUN-DATE-YY
002460     MOVE CAT-RUN-DATE-MM        TO CAT-RUN-DATE-EDIT-MM
002470     MOVE CAT-RUN-DATE-DD        TO CAT-RUN-DATE-EDIT-DD
002480
002490     DISPLAY SPACE
002500     DISPLAY "+===+====+===+====+===+====+===+====+"
002510     DISPLAY "| CATCLEAN - CATALOG EXTRACT CLEANSE |"
002520     DISPLAY "| RUN DATE : " CAT-RUN-DATE-EDIT
002530     DISPLAY "+===+====+===+====+===+====+===+====+"
002540
002550     OPEN INPUT  PRODEXTR
002560     OPEN OUTPUT CATCLN.
002570 100000-END-INITIALIZE-RUN.
002580     EXIT.
002590
002600*----------------------------------------------------------------
002610* 200000 SERIES - READ THE WHOLE EXTRACT INTO THE WORKING TABLE.
002620* THE FIRST LINE OF THE FILE IS THE CSV HEADER AND IS DISCARDED.
002630*----------------------------------------------------------------
002640 200000-START-LOAD-EXTRACT-TBL.
002650     READ PRODEXTR
002660         AT END
002670             SET END-OF-PRODEXTR TO TRUE
002680
002690         NOT AT END
002700             IF NOT HEADER-ROW-SEEN
002710                 SET HEADER-ROW-SEEN TO TRUE
002720             ELSE
002730                 PERFORM 206000-START-PARSE-EXTR-LINE
002740                    THRU 206000-END-PARSE-EXTR-LINE
002750             END-IF
002760     END-READ.
002770 200000-END-LOAD-EXTRACT-TBL.
002780     EXIT.
002790
002800 206000-START-PARSE-EXTR-LINE.
002810     ADD CTE-01                  TO WS-EXTR-COUNT
002820     SET IDX-EXTR                TO WS-EXTR-COUNT
002830
002840     MOVE SPACES                 TO CAT-EXTRACT-RECORD
002850     UNSTRING PRODEXTR-LINE DELIMITED BY ","
002860         INTO CE-PRODUCT-ID    CE-PRODUCT-NAME  CE-CATEGORY
002870              CE-PRICE-TEXT    CE-QTY-SOLD-TEXT CE-RATING-TEXT
002880              CE-REVIEW-CNT-TEXT
002890     END-UNSTRING
002891
002892* CE-REVIEW-CNT-TEXT IS THE LAST UNSTRING TARGET AND HAS NO
002893* CLOSING COMMA TO STOP IT, SO ON A SHORT LINE IT RUNS ON INTO THE
002894* PADDING CHARACTER PRODEXTR WAS OPENED WITH (CB-450).  STRIP IT
002895* BACK TO SPACES BEFORE THE MISSING-VALUE TEST BELOW SEES IT.
002896     INSPECT CE-REVIEW-CNT-TEXT REPLACING TRAILING
002897         ASTERISK BY SPACE
002900
002910     MOVE CE-PRODUCT-ID       TO ER-PRODUCT-ID   (IDX-EXTR)
002920     MOVE CE-PRODUCT-NAME     TO ER-PRODUCT-NAME (IDX-EXTR)
002930     MOVE CE-CATEGORY         TO ER-CATEGORY     (IDX-EXTR)
002940     MOVE ZEROES               TO ER-PRICE        (IDX-EXTR)
002950                                  ER-QTY-SOLD      (IDX-EXTR)
002960                                  ER-RATING        (IDX-EXTR)
002970                                  ER-REVIEW-COUNT  (IDX-EXTR)
002980     MOVE 'N'                 TO ER-PRICE-MISSING  (IDX-EXTR)
002990                                  ER-QTY-MISSING    (IDX-EXTR)
003000                                  ER-RATING-MISSING (IDX-EXTR)
003010                                  ER-REVIEW-MISSING (IDX-EXTR)
003020
003030     IF CE-PRICE-IS-MISSING
003040         SET ER-PRICE-WAS-MISSING (IDX-EXTR)     TO TRUE
003050     ELSE
003060         PERFORM 820000-START-CONVERT-PRICE
003070            THRU 820000-END-CONVERT-PRICE
003080         ADD CTE-01            TO WS-PRICE-PRESENT-CNT
003090     END-IF
003100
003110     IF CE-QTY-SOLD-IS-MISSING
003120         SET ER-QTY-WAS-MISSING (IDX-EXTR)       TO TRUE
003130     ELSE
003140         PERFORM 840000-START-CONVERT-QTY
003150            THRU 840000-END-CONVERT-QTY
003160         ADD CTE-01            TO WS-QTY-PRESENT-CNT
003170     END-IF
003180
003190     IF CE-RATING-IS-MISSING
003200         SET ER-RATING-WAS-MISSING (IDX-EXTR)    TO TRUE
003210     ELSE
003220         PERFORM 830000-START-CONVERT-RATING
003230            THRU 830000-END-CONVERT-RATING
003240     END-IF
003250
003260     IF CE-REVIEW-CNT-IS-MISSING
003270         SET ER-REVIEW-WAS-MISSING (IDX-EXTR)    TO TRUE
003280     ELSE
003290         PERFORM 850000-START-CONVERT-REVIEW-CNT
003300            THRU 850000-END-CONVERT-REVIEW-CNT
003310     END-IF.
003320 206000-END-PARSE-EXTR-LINE.
003330     EXIT.
003340
003350*----------------------------------------------------------------
003360* 800000 SERIES - TEXT-TO-NUMERIC CONVERSION PARAGRAPHS.  THESE
003370* WORK ON THE CATCONV COPYBOOK FIELDS SO CATLOAD CAN SHARE THE
003380* SAME DIGIT-VIEW LAYOUT (SEE CHANGE 02/17/99).
003390*----------------------------------------------------------------
003400 810000-START-NORMALIZE-DIGITS.
003410     INSPECT CV-AMOUNT-WHOLE-TEXT
003420             REPLACING LEADING SPACE BY ZERO.
003430 810000-END-NORMALIZE-DIGITS.
003440     EXIT.
003450
003460 810100-START-NORMALIZE-CENTS.
003470     INSPECT CV-AMOUNT-CENTS-TEXT
003480             REPLACING TRAILING SPACE BY ZERO.
003490 810100-END-NORMALIZE-CENTS.
003500     EXIT.
003510
003520 820000-START-CONVERT-PRICE.
003530     MOVE SPACES               TO CV-AMOUNT-WHOLE-TEXT
003540                                   CV-AMOUNT-CENTS-TEXT
003550     UNSTRING CE-PRICE-TEXT DELIMITED BY "."
003560         INTO CV-AMOUNT-WHOLE-TEXT CV-AMOUNT-CENTS-TEXT
003570     END-UNSTRING
003580
003590     PERFORM 810000-START-NORMALIZE-DIGITS
003600        THRU 810000-END-NORMALIZE-DIGITS
003610     PERFORM 810100-START-NORMALIZE-CENTS
003620        THRU 810100-END-NORMALIZE-CENTS
003630
003640     MOVE CV-AMOUNT-WHOLE-TEXT  TO CV-PRICE-WHOLE-DGTS
003650     MOVE CV-AMOUNT-CENTS-TEXT  TO CV-PRICE-CENTS-DGTS
003660     MOVE "+"                  TO CV-PRICE-SIGN-BYTE
003670
003680     MOVE CV-PRICE-VALUE       TO ER-PRICE (IDX-EXTR).
003690 820000-END-CONVERT-PRICE.
003700     EXIT.
003710
003720 830000-START-CONVERT-RATING.
003730     MOVE SPACES               TO CV-AMOUNT-WHOLE-TEXT
003740                                   CV-AMOUNT-CENTS-TEXT
003750     UNSTRING CE-RATING-TEXT DELIMITED BY "."
003760         INTO CV-AMOUNT-WHOLE-TEXT CV-AMOUNT-CENTS-TEXT
003770     END-UNSTRING
003780
003790     PERFORM 810000-START-NORMALIZE-DIGITS
003800        THRU 810000-END-NORMALIZE-DIGITS
003810     PERFORM 810100-START-NORMALIZE-CENTS
003820        THRU 810100-END-NORMALIZE-CENTS
003830
003840     MOVE CV-AMOUNT-WHOLE-TEXT  TO CV-RATING-WHOLE-DGT
003850     MOVE CV-AMOUNT-CENTS-TEXT  TO CV-RATING-CENTS-DGTS
003860
003870     MOVE CV-RATING-VALUE      TO ER-RATING (IDX-EXTR).
003880 830000-END-CONVERT-RATING.
003890     EXIT.
003900
003910 840000-START-CONVERT-QTY.
003920     MOVE SPACES                TO CV-AMOUNT-WHOLE-TEXT
003930     MOVE CE-QTY-SOLD-TEXT       TO CV-AMOUNT-WHOLE-TEXT
003940     PERFORM 810000-START-NORMALIZE-DIGITS
003950        THRU 810000-END-NORMALIZE-DIGITS
003960
003970     MOVE CV-AMOUNT-WHOLE-TEXT   TO ER-QTY-SOLD (IDX-EXTR).
003980 840000-END-CONVERT-QTY.
003990     EXIT.
004000
004010 850000-START-CONVERT-REVIEW-CNT.
004020     MOVE SPACES                TO CV-AMOUNT-WHOLE-TEXT
004030     MOVE CE-REVIEW-CNT-TEXT     TO CV-AMOUNT-WHOLE-TEXT
004040     PERFORM 810000-START-NORMALIZE-DIGITS
004050        THRU 810000-END-NORMALIZE-DIGITS
004060
004070     MOVE CV-AMOUNT-WHOLE-TEXT   TO ER-REVIEW-COUNT (IDX-EXTR).
004080 850000-END-CONVERT-REVIEW-CNT.
004090     EXIT.
004100
004110*----------------------------------------------------------------
004120* 210000/220000 SERIES - OVERALL PRICE AND QUANTITY MEDIANS.
004130* THE SORT IS AN EXCHANGE SORT OVER THE PRESENT-VALUE TABLE:
004140* EVERY PAIR (I,J) WITH J GREATER THAN I IS COMPARED EXACTLY
004150* ONCE, SWAPPING WHEN OUT OF ORDER, WHICH LEAVES THE WHOLE
004160* TABLE IN ASCENDING SEQUENCE AFTER THE SINGLE NESTED PASS
004170* (SEE THE PROGRAMMER TRAINING NOTES ADDED 08/04/00).
004180*----------------------------------------------------------------
004190 210000-START-CALC-PRICE-MEDIAN.
004200     MOVE ZEROES                TO WS-PRICE-BUILD-IDX
004210
004220     PERFORM 211000-START-COLLECT-PRICE-VALUE
004230        THRU 211000-END-COLLECT-PRICE-VALUE
004240       VARYING IDX-EXTR FROM CTE-01 BY CTE-01
004250         UNTIL IDX-EXTR GREATER WS-EXTR-COUNT
004260
004270     IF WS-PRICE-PRESENT-CNT GREATER ZEROES
004280         PERFORM 212000-START-SORT-PRICE-TBL
004290            THRU 212000-END-SORT-PRICE-TBL
004300           VARYING IDX-PRICE-I FROM CTE-01 BY CTE-01
004310             UNTIL IDX-PRICE-I GREATER WS-PRICE-PRESENT-CNT
004320             AFTER IDX-PRICE-J FROM CTE-01 BY CTE-01
004330             UNTIL IDX-PRICE-J GREATER WS-PRICE-PRESENT-CNT
004340
004350         PERFORM 213000-START-PICK-PRICE-MEDIAN
004360            THRU 213000-END-PICK-PRICE-MEDIAN
004370     END-IF.
004380 210000-END-CALC-PRICE-MEDIAN.
004390     EXIT.
004400
004410 211000-START-COLLECT-PRICE-VALUE.
004420     IF NOT ER-PRICE-WAS-MISSING (IDX-EXTR)
004430         ADD CTE-01              TO WS-PRICE-BUILD-IDX
004440         SET IDX-PRICE-I         TO WS-PRICE-BUILD-IDX
004450         MOVE ER-PRICE (IDX-EXTR)
004460           TO WS-PRICE-SORT-VALUE (IDX-PRICE-I)
004470     END-IF.
004480 211000-END-COLLECT-PRICE-VALUE.
004490     EXIT.
004500
004510 212000-START-SORT-PRICE-TBL.
004520     IF IDX-PRICE-J GREATER IDX-PRICE-I
004530         IF WS-PRICE-SORT-VALUE (IDX-PRICE-I) GREATER
004540            WS-PRICE-SORT-VALUE (IDX-PRICE-J)
004550             MOVE WS-PRICE-SORT-VALUE (IDX-PRICE-I)
004560               TO WS-PRICE-SWAP-VALUE
004570             MOVE WS-PRICE-SORT-VALUE (IDX-PRICE-J)
004580               TO WS-PRICE-SORT-VALUE (IDX-PRICE-I)
004590             MOVE WS-PRICE-SWAP-VALUE
004600               TO WS-PRICE-SORT-VALUE (IDX-PRICE-J)
004610         END-IF
004620     END-IF.
004630 212000-END-SORT-PRICE-TBL.
004640     EXIT.
004650
004660 213000-START-PICK-PRICE-MEDIAN.
004670     DIVIDE WS-PRICE-PRESENT-CNT BY 2
004680       GIVING WS-PRICE-MID-IDX
004690       REMAINDER WS-PRICE-MID-REM
004700
004710     IF WS-PRICE-MID-REM EQUAL 1
004720         ADD CTE-01              TO WS-PRICE-MID-IDX
004730         SET IDX-PRICE-I         TO WS-PRICE-MID-IDX
004740         MOVE WS-PRICE-SORT-VALUE (IDX-PRICE-I) TO WS-PRICE-MEDIAN
004750     ELSE
004760         SET IDX-PRICE-I         TO WS-PRICE-MID-IDX
004770         SET IDX-PRICE-J         TO WS-PRICE-MID-IDX
004780         SET IDX-PRICE-J         UP BY CTE-01
004790         COMPUTE WS-PRICE-MEDIAN ROUNDED =
004800             (WS-PRICE-SORT-VALUE (IDX-PRICE-I) +
004810              WS-PRICE-SORT-VALUE (IDX-PRICE-J)) / 2
004820     END-IF.
004830 213000-END-PICK-PRICE-MEDIAN.
004840     EXIT.
004850
004860 220000-START-CALC-QTY-MEDIAN.
004870     MOVE ZEROES                TO WS-QTY-BUILD-IDX
004880
004890     PERFORM 221000-START-COLLECT-QTY-VALUE
004900        THRU 221000-END-COLLECT-QTY-VALUE
004910       VARYING IDX-EXTR FROM CTE-01 BY CTE-01
004920         UNTIL IDX-EXTR GREATER WS-EXTR-COUNT
004930
004940     IF WS-QTY-PRESENT-CNT GREATER ZEROES
004950         PERFORM 222000-START-SORT-QTY-TBL
004960            THRU 222000-END-SORT-QTY-TBL
004970           VARYING IDX-QTY-I FROM CTE-01 BY CTE-01
004980             UNTIL IDX-QTY-I GREATER WS-QTY-PRESENT-CNT
004990             AFTER IDX-QTY-J FROM CTE-01 BY CTE-01
005000             UNTIL IDX-QTY-J GREATER WS-QTY-PRESENT-CNT
005010
005020         PERFORM 223000-START-PICK-QTY-MEDIAN
005030            THRU 223000-END-PICK-QTY-MEDIAN
005040     END-IF.
005050 220000-END-CALC-QTY-MEDIAN.
005060     EXIT.
005070
005080 221000-START-COLLECT-QTY-VALUE.
005090     IF NOT ER-QTY-WAS-MISSING (IDX-EXTR)
005100         ADD CTE-01              TO WS-QTY-BUILD-IDX
005110         SET IDX-QTY-I           TO WS-QTY-BUILD-IDX
005120         MOVE ER-QTY-SOLD (IDX-EXTR)
005130           TO WS-QTY-SORT-VALUE (IDX-QTY-I)
005140     END-IF.
005150 221000-END-COLLECT-QTY-VALUE.
005160     EXIT.
005170
005180 222000-START-SORT-QTY-TBL.
005190     IF IDX-QTY-J GREATER IDX-QTY-I
005200         IF WS-QTY-SORT-VALUE (IDX-QTY-I) GREATER
005210            WS-QTY-SORT-VALUE (IDX-QTY-J)
005220             MOVE WS-QTY-SORT-VALUE (IDX-QTY-I)
005230               TO WS-QTY-SWAP-VALUE
005240             MOVE WS-QTY-SORT-VALUE (IDX-QTY-J)
005250               TO WS-QTY-SORT-VALUE (IDX-QTY-I)
005260             MOVE WS-QTY-SWAP-VALUE
005270               TO WS-QTY-SORT-VALUE (IDX-QTY-J)
005280         END-IF
005290     END-IF.
005300 222000-END-SORT-QTY-TBL.
005310     EXIT.
005320
005330 223000-START-PICK-QTY-MEDIAN.
005340     DIVIDE WS-QTY-PRESENT-CNT BY 2
005350       GIVING WS-QTY-MID-IDX
005360       REMAINDER WS-QTY-MID-REM
005370
005380     IF WS-QTY-MID-REM EQUAL 1
005390         ADD CTE-01              TO WS-QTY-MID-IDX
005400         SET IDX-QTY-I           TO WS-QTY-MID-IDX
005410         MOVE WS-QTY-SORT-VALUE (IDX-QTY-I) TO WS-QTY-MEDIAN
005420     ELSE
005430         SET IDX-QTY-I           TO WS-QTY-MID-IDX
005440         SET IDX-QTY-J           TO WS-QTY-MID-IDX
005450         SET IDX-QTY-J           UP BY CTE-01
005460         COMPUTE WS-QTY-MEDIAN ROUNDED =
005470             (WS-QTY-SORT-VALUE (IDX-QTY-I) +
005480              WS-QTY-SORT-VALUE (IDX-QTY-J)) / 2
005490     END-IF.
005500 223000-END-PICK-QTY-MEDIAN.
005510     EXIT.
005520
005530*----------------------------------------------------------------
005540* 230000 SERIES - PER-CATEGORY RATING MEAN.  BUILT THE SAME WAY
005550* THIS SHOP HAS ALWAYS BUILT A RUNNING-CATEGORY TABLE (COMPARE
005560* THE OLD EMPLOYEE-CATEGORY STATISTICS ROUTINE) -- LINEAR SCAN,
005570* FIRST-APPEARANCE INSERT, ACCUMULATE ON MATCH.
005580*----------------------------------------------------------------
005590 230000-START-CALC-CAT-RATING-AVG.
005600     PERFORM 231000-START-BUILD-CAT-RATING-ROW
005610        THRU 231000-END-BUILD-CAT-RATING-ROW
005620       VARYING IDX-EXTR FROM CTE-01 BY CTE-01
005630         UNTIL IDX-EXTR GREATER WS-EXTR-COUNT
005640
005650     IF WS-CAT-COUNT GREATER ZEROES
005660         PERFORM 235000-START-CALC-CAT-MEAN
005670            THRU 235000-END-CALC-CAT-MEAN
005680           VARYING IDX-CAT FROM CTE-01 BY CTE-01
005690             UNTIL IDX-CAT GREATER WS-CAT-COUNT
005700     END-IF.
005710 230000-END-CALC-CAT-RATING-AVG.
005720     EXIT.
005730
005740 231000-START-BUILD-CAT-RATING-ROW.
005750     IF NOT ER-RATING-WAS-MISSING (IDX-EXTR)
005760         PERFORM 232000-START-FIND-OR-ADD-CAT
005770            THRU 232000-END-FIND-OR-ADD-CAT
005780         ADD ER-RATING (IDX-EXTR) TO CR-RATING-SUM (WS-FOUND-CAT-IDX)
005790         ADD CTE-01                TO CR-RATING-CNT (WS-FOUND-CAT-IDX)
005800     END-IF.
005810 231000-END-BUILD-CAT-RATING-ROW.
005820     EXIT.
005830
005840 232000-START-FIND-OR-ADD-CAT.
005850     MOVE ZEROES                 TO WS-FOUND-CAT-IDX
005860
005870     IF WS-CAT-COUNT GREATER ZEROES
005880         PERFORM 233000-START-SEARCH-CAT
005890            THRU 233000-END-SEARCH-CAT
005900           VARYING IDX-CAT FROM CTE-01 BY CTE-01
005910             UNTIL IDX-CAT GREATER WS-CAT-COUNT
005920     END-IF
005930
005940     IF WS-FOUND-CAT-IDX EQUAL ZEROES
005950         ADD CTE-01               TO WS-CAT-COUNT
005960         SET IDX-CAT              TO WS-CAT-COUNT
005970         MOVE ER-CATEGORY (IDX-EXTR) TO CR-CATEGORY (IDX-CAT)
005980         MOVE ZEROES               TO CR-RATING-SUM  (IDX-CAT)
005990                                       CR-RATING-CNT  (IDX-CAT)
006000                                       CR-RATING-MEAN (IDX-CAT)
006010         MOVE WS-CAT-COUNT         TO WS-FOUND-CAT-IDX
006020     END-IF.
006030 232000-END-FIND-OR-ADD-CAT.
006040     EXIT.
006050
006060 233000-START-SEARCH-CAT.
006070     IF WS-FOUND-CAT-IDX EQUAL ZEROES
006080         IF CR-CATEGORY (IDX-CAT) EQUAL ER-CATEGORY (IDX-EXTR)
006090             SET WS-FOUND-CAT-IDX TO IDX-CAT
006100         END-IF
006110     END-IF.
006120 233000-END-SEARCH-CAT.
006130     EXIT.
006140
006150 235000-START-CALC-CAT-MEAN.
006160     IF CR-RATING-CNT (IDX-CAT) GREATER ZEROES
006170         DIVIDE CR-RATING-SUM (IDX-CAT) BY CR-RATING-CNT (IDX-CAT)
006180           GIVING CR-RATING-MEAN (IDX-CAT) ROUNDED
006190     ELSE
006200         MOVE ZEROES TO CR-RATING-MEAN (IDX-CAT)
006210     END-IF.
006220 235000-END-CALC-CAT-MEAN.
006230     EXIT.
006240
006250*----------------------------------------------------------------
006260* 240000 SERIES - IMPUTE THE MISSING FIELDS (R1-R4) AND EMIT THE
006270* CLEANED ROW, IN THE SAME ORDER THE EXTRACT WAS READ.
006280*----------------------------------------------------------------
006290 240000-START-IMPUTE-AND-WRITE.
006300     IF ER-PRICE-WAS-MISSING (IDX-EXTR)
006310         MOVE WS-PRICE-MEDIAN     TO ER-PRICE (IDX-EXTR)
006320     END-IF
006330
006340     IF ER-QTY-WAS-MISSING (IDX-EXTR)
006350         MOVE WS-QTY-MEDIAN       TO ER-QTY-SOLD (IDX-EXTR)
006360     END-IF
006370
006380     IF ER-RATING-WAS-MISSING (IDX-EXTR)
006390         PERFORM 241000-START-FIND-CAT-FOR-IMPUTE
006400            THRU 241000-END-FIND-CAT-FOR-IMPUTE
006410         IF WS-FOUND-CAT-IDX NOT EQUAL ZEROES
006420             MOVE CR-RATING-MEAN (WS-FOUND-CAT-IDX)
006430               TO ER-RATING (IDX-EXTR)
006440         END-IF
006450     END-IF
006460
006470     IF ER-REVIEW-WAS-MISSING (IDX-EXTR)
006480         MOVE ZEROES               TO ER-REVIEW-COUNT (IDX-EXTR)
006490     END-IF
006500
006510     MOVE ER-PRODUCT-ID   (IDX-EXTR) TO CLN-PRODUCT-ID
006520     MOVE ER-PRODUCT-NAME (IDX-EXTR) TO CLN-PRODUCT-NAME
006530     MOVE ER-CATEGORY     (IDX-EXTR) TO CLN-CATEGORY
006540     MOVE ER-PRICE        (IDX-EXTR) TO CLN-PRICE
006550     MOVE ER-QTY-SOLD     (IDX-EXTR) TO CLN-QTY-SOLD
006560     MOVE ER-RATING       (IDX-EXTR) TO CLN-RATING
006570     MOVE ER-REVIEW-COUNT (IDX-EXTR) TO CLN-REVIEW-COUNT
006580
006590     WRITE CATCLN-RECORD
006600     ADD CTE-01                      TO WS-RECS-WRITTEN.
006610 240000-END-IMPUTE-AND-WRITE.
006620     EXIT.
006630
006640 241000-START-FIND-CAT-FOR-IMPUTE.
006650     MOVE ZEROES                     TO WS-FOUND-CAT-IDX
006660
006670     IF WS-CAT-COUNT GREATER ZEROES
006680         PERFORM 233000-START-SEARCH-CAT
006690            THRU 233000-END-SEARCH-CAT
006700           VARYING IDX-CAT FROM CTE-01 BY CTE-01
006710             UNTIL IDX-CAT GREATER WS-CAT-COUNT
006720     END-IF.
006730 241000-END-FIND-CAT-FOR-IMPUTE.
006740     EXIT.
006750
006760 900000-START-FINISH-RUN.
006770     MOVE WS-PRICE-MEDIAN         TO WS-DISP-PRICE-MEDIAN
006780     MOVE WS-QTY-MEDIAN           TO WS-DISP-QTY-MEDIAN
006790
006800     CLOSE PRODEXTR
006810     CLOSE CATCLN
006820
006830     DISPLAY SPACE
006840     DISPLAY "+---+----+---+----+---+----+---+----+"
006850     DISPLAY "|        CATCLEAN RUN SUMMARY        |"
006860     DISPLAY "+---+----+---+----+---+----+---+----+"
006870     DISPLAY "| ROWS READ FROM EXTRACT : " WS-EXTR-COUNT
006880     DISPLAY "| ROWS WRITTEN TO CATCLN : " WS-RECS-WRITTEN
006890     DISPLAY "| PRICE MEDIAN APPLIED   : " WS-DISP-PRICE-MEDIAN
006900     DISPLAY "| QUANTITY MEDIAN APPLIED: " WS-DISP-QTY-MEDIAN
006910     DISPLAY "| CATEGORIES SEEN        : " WS-CAT-COUNT
006920     DISPLAY "+---+----+---+----+---+----+---+----+".
006930 900000-END-FINISH-RUN.
006940     EXIT.
006950
006960 END PROGRAM CATCLEAN.
