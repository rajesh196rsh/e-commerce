000100*****************************************************************
000110*                                                               *
000120* CATSUMRP                                                     *
000130*                                                               *
000140*    Step 3 of the nightly catalog load -- scans the finished  *
000150*    product master and writes the per-category summary that   *
000160*    the buying desk uses to spot slow movers and pick the     *
000170*    lead item for each category's ad slot.                    *
000180*                                                               *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     CATSUMRP.
000220 AUTHOR.         D M WEATHERBY.
000230 INSTALLATION.   MERCHANDISE DATA CENTER - CATALOG SYSTEMS.
000240 DATE-WRITTEN.   MAY 1991.
000250 DATE-COMPILED.
000260 SECURITY.       INTERNAL USE ONLY - CATALOG SYSTEMS GROUP.
000270*----------------------------------------------------------------
000280*                     C H A N G E   L O G
000290*----------------------------------------------------------------
000300* 05/20/91  DMW  REQ CB-118   ORIGINAL PROGRAM.
000310* 11/19/92  RJP  REQ CB-201   CATEGORY ORDER CHANGED TO FIRST-
000320*                             APPEARANCE ORDER ON THE MASTER; THE
000330*                             BUYING DESK WANTED THE REPORT IN THE
000340*                             SAME ORDER AS THE VENDOR FEED, NOT
000350*                             ALPHABETICAL.
000360* 05/06/93  RJP  REQ CB-233   FILE STATUS CHECKING ADDED.
000370* 08/14/93  RJP  REQ CB-241   TOP-PRODUCT QUANTITY WAS SEEDED AT
000380*                             ZERO, SO A CATEGORY WHOSE ONLY
000390*                             PRODUCT SOLD ZERO UNITS CAME OUT
000400*                             WITH A BLANK TOP-PRODUCT NAME.
000410*                             SEEDED AT -1 INSTEAD.
000420* 01/08/97  TLK  REQ CB-355   CATEGORY TABLE RAISED TO 200 ENTRIES
000430*                             TO MATCH THE CATCLEAN CHANGE.
000440* 06/30/98  MHS  REQ CB-402   YEAR 2000 REVIEW - RUN DATE FIELD
000450*                             CARRIES A FOUR DIGIT CENTURY AND
000460*                             YEAR.  VERIFIED CLEAN FOR Y2K.
000470* 03/02/99  MHS  REQ CB-412   ADDED THE HEADER LINE TO THE OUTPUT
000480*                             FILE; THE BUYING DESK SPREADSHEET
000490*                             MACRO NEEDED COLUMN NAMES ON ROW 1.
000500* 09/11/00  MHS  REQ CB-449   TRAILING/LEADING SPACES STRIPPED OUT
000510*                             OF THE NAME AND AMOUNT COLUMNS; THE
000520*                             MACRO'S IMPORT STEP WAS CHOKING ON
000530*                             THE PADDED FIELDS.
000540* 11/03/00  MHS  REQ CB-452   TOTAL-REVENUE WAS ONLY 9 INTEGER
000550*                             DIGITS WIDE; THE HOLIDAY CATALOG
000560*                             CATEGORY TOTALS WERE CLOSE ENOUGH TO
000570*                             THAT LIMIT TO WORRY THE AUDITORS.
000580*                             WIDENED TO 11 DIGITS ON THE TABLE,
000590*                             THE WORK FIELD, AND THE EDIT PICTURE.
000600* 12/05/00  MHS  REQ CB-455   THE READ CATMSTR NEXT RECORD BELOW WAS
000610*                             DRIVING THE CATEGORY LIST OFF THE MASTER
000620*                             KEY, NOT THE VENDOR FEED ORDER -- SAME
000630*                             BUG THE 11/19/92 CB-201 FIX WAS SUPPOSED
000640*                             TO SETTLE, JUST REINTRODUCED BY THE
000650*                             INDEXED FILE'S OWN KEY ORDER.  CATSUMRP
000660*                             NOW READS THE NEW CATLDSQ FILE CATLOAD
000670*                             WRITES IN INSERT ORDER, AND DOES A
000680*                             KEYED RANDOM READ AGAINST CATMSTR FOR
000690*                             EACH PRODUCT ID OFF OF IT.
000700* 12/05/00  MHS  REQ CB-456   CATSUMM WAS ASSIGNED TO A HARDCODED
000710*                             LITERAL.  SWITCHED TO SELECT OPTIONAL
000720*                             WITH AN INDIRECT WORK FIELD, MATCHING
000730*                             THE DEPARTMENT'S STANDARD FILE-
000740*                             HANDLING BLOCK.
000750*----------------------------------------------------------------
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.  IBM-PC.
000790 OBJECT-COMPUTER.  IBM-PC.
000800 SPECIAL-NAMES.
000810     SYMBOLIC CHARACTERS ASTERISK IS 43.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT OPTIONAL CATMSTR  ASSIGN TO WS-CATMSTR-NAME
000850            ORGANIZATION IS INDEXED
000860            ACCESS MODE  IS RANDOM
000870            RECORD KEY   IS CM-PRODUCT-ID
000880            FILE STATUS  IS FS-CATMSTR.
000890
000900     SELECT OPTIONAL CATSUMM  ASSIGN TO WS-CATSUMM-NAME
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            PADDING CHARACTER IS ASTERISK
000930            FILE STATUS  IS FS-CATSUMM.
000940
000950     SELECT OPTIONAL CATLDSQ  ASSIGN TO WS-CATLDSQ-NAME
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            PADDING CHARACTER IS ASTERISK
000980            FILE STATUS  IS FS-CATLDSQ.
000990
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  CATMSTR
001030     LABEL RECORD IS STANDARD.
001040     COPY CATPROD.
001050
001060 FD  CATSUMM
001070     LABEL RECORD IS OMITTED.
001080 01  CATSUMM-LINE.
001090     05  CATSUMM-DATA            PIC X(094).
001100     05  FILLER                  PIC X(006).
001110
001120*----------------------------------------------------------------
001130* CATLDSQ - LOAD-SEQUENCE SHADOW FILE CATLOAD WRITES ONE LINE PER
001140* NEWLY INSERTED PRODUCT ID, IN VENDOR-FEED ORDER (CHANGE
001150* 12/05/00).  THIS PROGRAM DRIVES OFF OF IT INSTEAD OF THE KEYED
001160* MASTER SO THE CATEGORY LIST COMES OUT IN THE ORDER CB-201 ASKED
001170* FOR, NOT MASTER KEY ORDER.
001180*----------------------------------------------------------------
001190 FD  CATLDSQ
001200     LABEL RECORD IS OMITTED.
001210 01  CATLDSQ-RECORD.
001220     05  CQ-PRODUCT-ID           PIC X(20).
001230     05  FILLER                  PIC X(60).
001240
001250 WORKING-STORAGE SECTION.
001260     COPY CATDATE.
001270
001280 77  FS-CATMSTR                  PIC 9(02) VALUE ZEROES.
001290 77  FS-CATSUMM                  PIC 9(02) VALUE ZEROES.
001300 77  FS-CATLDSQ                  PIC 9(02) VALUE ZEROES.
001310 77  WS-CATMSTR-NAME             PIC X(12) VALUE "CATMSTR".
001320 77  WS-CATSUMM-NAME             PIC X(12) VALUE "CATSUMM".
001330 77  WS-CATLDSQ-NAME             PIC X(12) VALUE "CATLDSQ".
001340
001350 78  CTE-01                                VALUE 1.
001360
001370 01  WS-SWITCHES.
001380     05  WS-EOF-CATLDSQ          PIC X(01) VALUE 'N'.
001390         88  END-OF-CATLDSQ                VALUE 'Y'.
001400     05  FILLER                  PIC X(05) VALUE SPACES.
001410
001420 01  WS-COUNTERS.
001430     05  WS-RECS-READ            PIC 9(05) COMP VALUE ZEROES.
001440     05  WS-CAT-COUNT            PIC 9(03) COMP VALUE ZEROES.
001450     05  WS-FOUND-CAT-IDX        PIC 9(03) COMP VALUE ZEROES.
001460     05  FILLER                  PIC X(05) VALUE SPACES.
001470
001480*----------------------------------------------------------------
001490* WS-CAT-SUMM-TBL - ONE ENTRY PER DISTINCT CATEGORY, BUILT IN THE
001500* ORDER THE CATEGORY IS FIRST SEEN ON THE MASTER (CHANGE 11/19/92)
001510* -- THE SAME LINEAR-SCAN, FIRST-APPEARANCE-INSERT IDIOM USED IN
001520* CATCLEAN'S CATEGORY-RATING TABLE.  CS-TOP-PRODUCT-QTY IS SEEDED
001530* AT -1, NOT ZERO (SEE CHANGE 08/14/93).
001540*----------------------------------------------------------------
001550 01  WS-CAT-SUMM-TBL.
001560     05  FILLER                  PIC X(01) VALUE SPACES.
001570     05  WS-CAT-SUMM-ROW OCCURS 1 TO 200 TIMES
001580                          DEPENDING ON WS-CAT-COUNT
001590                          INDEXED BY IDX-CAT.
001600         10  CS-CATEGORY         PIC X(20).
001610         10  CS-TOTAL-REVENUE    PIC S9(11)V9(2)
001620                                  SIGN IS LEADING SEPARATE CHARACTER.
001630         10  CS-TOP-PRODUCT-NAME PIC X(40).
001640         10  CS-TOP-PRODUCT-QTY  PIC S9(7)
001650                                  SIGN IS LEADING SEPARATE CHARACTER.
001660         10  FILLER              PIC X(05).
001670
001680 01  WS-PRODUCT-REVENUE.
001690     05  WS-THIS-REVENUE         PIC S9(11)V9(2)
001700                                  SIGN IS LEADING SEPARATE CHARACTER
001710                                  VALUE ZEROES.
001720     05  FILLER                  PIC X(05) VALUE SPACES.
001730
001740*----------------------------------------------------------------
001750* WS-SUMMARY-LINE-ZONES SPLITS THE BUILT OUTPUT LINE INTO A
001760* CATEGORY ZONE AND A REMAINDER ZONE SO 310000 CAN CHECK FOR A
001770* BLANK CATEGORY BEFORE THE LINE GOES OUT (BELT-AND-SUSPENDERS
001780* AGAINST A TABLE ROW THAT NEVER GOT A CATEGORY NAME).
001790*----------------------------------------------------------------
001800 01  WS-SUMMARY-LINE-ZONES REDEFINES CATSUMM-LINE.
001810     05  WS-SUMM-CATEGORY-ZONE   PIC X(20).
001820     05  FILLER                  PIC X(80).
001830
001840 01  WS-EDIT-FIELDS.
001850     05  WS-EDIT-REVENUE         PIC -----------9.99.
001860     05  WS-EDIT-TOP-QTY         PIC ---------9.
001870     05  FILLER                  PIC X(05) VALUE SPACES.
001880
001890*----------------------------------------------------------------
001900* WS-RTRIM-AREA/WS-LTRIM-AREA - STRIP TRAILING SPACE FROM THE
001910* NAME COLUMNS AND LEADING SPACE FROM THE ZERO-SUPPRESSED AMOUNT
001920* COLUMNS BEFORE THE CSV LINE IS BUILT (CHANGE 09/11/00).  BOTH
001930* WORK BY REFERENCE MODIFICATION, ONE CHARACTER AT A TIME, SINCE
001940* THIS COMPILER HAS NO TRIM OR LENGTH INTRINSIC.
001950*----------------------------------------------------------------
001960 01  WS-RTRIM-AREA.
001970     05  WS-RTRIM-SOURCE         PIC X(40).
001980     05  WS-RTRIM-LEN            PIC 9(02) COMP.
001990     05  FILLER                  PIC X(05) VALUE SPACES.
002000
002010 01  WS-LTRIM-AREA.
002020     05  WS-LTRIM-SOURCE         PIC X(15).
002030     05  WS-LTRIM-START          PIC 9(02) COMP.
002040     05  WS-LTRIM-BOUND          PIC 9(02) COMP.
002050     05  WS-LTRIM-RESULT-LEN     PIC 9(02) COMP.
002060     05  FILLER                  PIC X(05) VALUE SPACES.
002070
002080 01  WS-BUILD-FIELDS.
002090     05  WS-CATEGORY-TRIMMED     PIC X(40).
002100     05  WS-CATEGORY-TRIM-LEN    PIC 9(02) COMP.
002110     05  WS-PRODUCT-TRIMMED      PIC X(40).
002120     05  WS-PRODUCT-TRIM-LEN     PIC 9(02) COMP.
002130     05  WS-REVENUE-TRIMMED      PIC X(15).
002140     05  WS-REVENUE-TRIM-LEN     PIC 9(02) COMP.
002150     05  WS-QTY-TRIMMED          PIC X(10).
002160     05  WS-QTY-TRIM-LEN         PIC 9(02) COMP.
002170     05  FILLER                  PIC X(05) VALUE SPACES.
002180
002190 PROCEDURE DIVISION.
002200 DECLARATIVES.
002210 FILE-HANDLER SECTION.
002220     USE AFTER ERROR PROCEDURE ON CATMSTR CATSUMM CATLDSQ.
002230 000000-STATUS-CHECK.
002240     DISPLAY "+---+----+---+----+---+----+---+"
002250     DISPLAY "|   CATSUMRP FILE STATUS ERROR.   |"
002260     DISPLAY "+---+----+---+----+---+----+---+"
002270     DISPLAY "| CATMSTR  STATUS : [" FS-CATMSTR "]."
002280     DISPLAY "| CATSUMM  STATUS : [" FS-CATSUMM "]."
002290     DISPLAY "| CATLDSQ  STATUS : [" FS-CATLDSQ "]."
002300     DISPLAY "+---+----+---+----+---+----+---+"
002310     STOP RUN.
002320 END DECLARATIVES.
002330
002340 MAIN-PARAGRAPH.
002350     PERFORM 100000-START-INITIALIZE-RUN
002360        THRU 100000-END-INITIALIZE-RUN
002370
002380     PERFORM 200000-START-BUILD-CAT-SUMMARY
002390        THRU 200000-END-BUILD-CAT-SUMMARY
002400       UNTIL END-OF-CATLDSQ
002410
002420     PERFORM 300000-START-WRITE-REPORT
002430        THRU 300000-END-WRITE-REPORT
002440
002450     PERFORM 900000-START-FINISH-RUN
002460        THRU 900000-END-FINISH-RUN
002470
002480     STOP RUN.
002490
002500 100000-START-INITIALIZE-RUN.
002510     ACCEPT CAT-RUN-DATE-NUM FROM DATE YYYYMMDD
002520     COMPUTE CAT-RUN-DATE-EDIT-CCYY =
002530             CAT-RUN-DATE-CC * 100 + CAT-RUN-DATE-YY
002540     MOVE CAT-RUN-DATE-MM        TO CAT-RUN-DATE-EDIT-MM
002550     MOVE CAT-RUN-DATE-DD        TO CAT-RUN-DATE-EDIT-DD
002560
002570     DISPLAY SPACE
002580     DISPLAY "+===+====+===+====+===+====+===+====+"
002590     DISPLAY "| CATSUMRP - CATEGORY SUMMARY REPORT |"
002600     DISPLAY "| RUN DATE : " CAT-RUN-DATE-EDIT
002610     DISPLAY "+===+====+===+====+===+====+===+====+"
002620
002630     OPEN INPUT  CATMSTR
002640     OPEN INPUT  CATLDSQ
002650     OPEN OUTPUT CATSUMM.
002660 100000-END-INITIALIZE-RUN.
002670     EXIT.
002680
002690*----------------------------------------------------------------
002700* 200000 SERIES - READ CATLDSQ IN LOAD (VENDOR-FEED) ORDER, KEYED
002710* RANDOM READ CATMSTR FOR EACH PRODUCT ID OFF OF IT (CHANGE
002720* 12/05/00 -- SEE CB-455), ACCUMULATE REVENUE (R11) AND TRACK THE
002730* TOP-QUANTITY PRODUCT (R12) PER CATEGORY.  TIES ON QUANTITY KEEP
002740* WHOEVER WAS FOUND FIRST.  THE RANDOM READ GOES IN THROUGH
002750* CM-KEY-PRODUCT-ID (CM-MASTER-KEY-VIEW) RATHER THAN QUALIFYING
002760* CM-PRODUCT-ID OFF CAT-MASTER-RECORD DIRECTLY.
002770*----------------------------------------------------------------
002780 200000-START-BUILD-CAT-SUMMARY.
002790     READ CATLDSQ
002800         AT END
002810             SET END-OF-CATLDSQ TO TRUE
002820
002830         NOT AT END
002840             ADD CTE-01                TO WS-RECS-READ
002850             MOVE CQ-PRODUCT-ID        TO CM-KEY-PRODUCT-ID
002860
002870             READ CATMSTR
002880                 INVALID KEY
002890                     DISPLAY "CATSUMRP - CATLDSQ ID NOT ON "
002900                             "CATMSTR: " CQ-PRODUCT-ID
002910
002920                 NOT INVALID KEY
002930                     PERFORM 210000-START-FIND-OR-ADD-CAT
002940                        THRU 210000-END-FIND-OR-ADD-CAT
002950
002960                     COMPUTE WS-THIS-REVENUE ROUNDED =
002970                         CM-PRICE * CM-QTY-SOLD
002980
002990                     ADD WS-THIS-REVENUE
003000                       TO CS-TOTAL-REVENUE (WS-FOUND-CAT-IDX)
003010
003020                     IF CM-QTY-SOLD GREATER
003030                        CS-TOP-PRODUCT-QTY (WS-FOUND-CAT-IDX)
003040                         MOVE CM-KEY-PRODUCT-NAME
003050                           TO CS-TOP-PRODUCT-NAME (WS-FOUND-CAT-IDX)
003060                         MOVE CM-QTY-SOLD
003070                           TO CS-TOP-PRODUCT-QTY (WS-FOUND-CAT-IDX)
003080                     END-IF
003090             END-READ
003100     END-READ.
003110 200000-END-BUILD-CAT-SUMMARY.
003120     EXIT.
003130
003140 210000-START-FIND-OR-ADD-CAT.
003150     MOVE ZEROES                  TO WS-FOUND-CAT-IDX
003160
003170     IF WS-CAT-COUNT GREATER ZEROES
003180         PERFORM 211000-START-SEARCH-CAT
003190            THRU 211000-END-SEARCH-CAT
003200           VARYING IDX-CAT FROM CTE-01 BY CTE-01
003210             UNTIL IDX-CAT GREATER WS-CAT-COUNT
003220     END-IF
003230
003240     IF WS-FOUND-CAT-IDX EQUAL ZEROES
003250         ADD CTE-01                TO WS-CAT-COUNT
003260         SET IDX-CAT               TO WS-CAT-COUNT
003270         MOVE CM-KEY-CATEGORY       TO CS-CATEGORY (IDX-CAT)
003280         MOVE ZEROES                TO CS-TOTAL-REVENUE (IDX-CAT)
003290         MOVE -1                    TO CS-TOP-PRODUCT-QTY (IDX-CAT)
003300         MOVE SPACES                TO CS-TOP-PRODUCT-NAME (IDX-CAT)
003310         MOVE WS-CAT-COUNT          TO WS-FOUND-CAT-IDX
003320     END-IF.
003330 210000-END-FIND-OR-ADD-CAT.
003340     EXIT.
003350
003360 211000-START-SEARCH-CAT.
003370     IF WS-FOUND-CAT-IDX EQUAL ZEROES
003380         IF CS-CATEGORY (IDX-CAT) EQUAL CM-KEY-CATEGORY
003390             SET WS-FOUND-CAT-IDX  TO IDX-CAT
003400         END-IF
003410     END-IF.
003420 211000-END-SEARCH-CAT.
003430     EXIT.
003440
003450*----------------------------------------------------------------
003460* 300000 SERIES - WRITE THE HEADER LINE, THEN ONE DETAIL LINE PER
003470* CATEGORY IN THE ORDER THE TABLE WAS BUILT (FIRST-APPEARANCE).
003480*----------------------------------------------------------------
003490 300000-START-WRITE-REPORT.
003500     MOVE SPACES                  TO CATSUMM-LINE
003510     STRING "category,total_revenue,"    DELIMITED BY SIZE
003520            "top_product,"                DELIMITED BY SIZE
003530            "top_product_quantity_sold"   DELIMITED BY SIZE
003540       INTO CATSUMM-LINE
003550     END-STRING
003560     WRITE CATSUMM-LINE
003570
003580     IF WS-CAT-COUNT GREATER ZEROES
003590         PERFORM 310000-START-WRITE-ONE-CATEGORY
003600            THRU 310000-END-WRITE-ONE-CATEGORY
003610           VARYING IDX-CAT FROM CTE-01 BY CTE-01
003620             UNTIL IDX-CAT GREATER WS-CAT-COUNT
003630     END-IF.
003640 300000-END-WRITE-REPORT.
003650     EXIT.
003660
003670 310000-START-WRITE-ONE-CATEGORY.
003680     MOVE CS-TOTAL-REVENUE (IDX-CAT)    TO WS-EDIT-REVENUE
003690     MOVE CS-TOP-PRODUCT-QTY (IDX-CAT)  TO WS-EDIT-TOP-QTY
003700
003710     MOVE CS-CATEGORY (IDX-CAT)         TO WS-RTRIM-SOURCE
003720     MOVE 40                            TO WS-RTRIM-LEN
003730     PERFORM 320000-START-CALC-RTRIM-LEN
003740        THRU 320000-END-CALC-RTRIM-LEN
003750     MOVE WS-RTRIM-SOURCE (1:WS-RTRIM-LEN) TO WS-CATEGORY-TRIMMED
003760     MOVE WS-RTRIM-LEN                     TO WS-CATEGORY-TRIM-LEN
003770
003780     MOVE CS-TOP-PRODUCT-NAME (IDX-CAT) TO WS-RTRIM-SOURCE
003790     MOVE 40                            TO WS-RTRIM-LEN
003800     PERFORM 320000-START-CALC-RTRIM-LEN
003810        THRU 320000-END-CALC-RTRIM-LEN
003820     MOVE WS-RTRIM-SOURCE (1:WS-RTRIM-LEN) TO WS-PRODUCT-TRIMMED
003830     MOVE WS-RTRIM-LEN                     TO WS-PRODUCT-TRIM-LEN
003840
003850     MOVE SPACES                        TO WS-LTRIM-SOURCE
003860     MOVE WS-EDIT-REVENUE                TO WS-LTRIM-SOURCE
003870     MOVE 1                              TO WS-LTRIM-START
003880     MOVE 15                             TO WS-LTRIM-BOUND
003890     PERFORM 325000-START-CALC-LTRIM-START
003900        THRU 325000-END-CALC-LTRIM-START
003910     COMPUTE WS-LTRIM-RESULT-LEN = WS-LTRIM-BOUND - WS-LTRIM-START + 1
003920     MOVE WS-LTRIM-SOURCE (WS-LTRIM-START:WS-LTRIM-RESULT-LEN)
003930       TO WS-REVENUE-TRIMMED
003940     MOVE WS-LTRIM-RESULT-LEN            TO WS-REVENUE-TRIM-LEN
003950
003960     MOVE SPACES                        TO WS-LTRIM-SOURCE
003970     MOVE WS-EDIT-TOP-QTY                TO WS-LTRIM-SOURCE (1:10)
003980     MOVE 1                              TO WS-LTRIM-START
003990     MOVE 10                             TO WS-LTRIM-BOUND
004000     PERFORM 325000-START-CALC-LTRIM-START
004010        THRU 325000-END-CALC-LTRIM-START
004020     COMPUTE WS-LTRIM-RESULT-LEN = WS-LTRIM-BOUND - WS-LTRIM-START + 1
004030     MOVE WS-LTRIM-SOURCE (WS-LTRIM-START:WS-LTRIM-RESULT-LEN)
004040       TO WS-QTY-TRIMMED
004050     MOVE WS-LTRIM-RESULT-LEN            TO WS-QTY-TRIM-LEN
004060
004070     MOVE SPACES                        TO CATSUMM-LINE
004080     STRING WS-CATEGORY-TRIMMED (1:WS-CATEGORY-TRIM-LEN)
004090                                          DELIMITED BY SIZE
004100            ","                          DELIMITED BY SIZE
004110            WS-REVENUE-TRIMMED (1:WS-REVENUE-TRIM-LEN)
004120                                          DELIMITED BY SIZE
004130            ","                          DELIMITED BY SIZE
004140            WS-PRODUCT-TRIMMED (1:WS-PRODUCT-TRIM-LEN)
004150                                          DELIMITED BY SIZE
004160            ","                          DELIMITED BY SIZE
004170            WS-QTY-TRIMMED (1:WS-QTY-TRIM-LEN)
004180                                          DELIMITED BY SIZE
004190       INTO CATSUMM-LINE
004200     END-STRING
004210
004220     IF WS-SUMM-CATEGORY-ZONE NOT EQUAL SPACES
004230         WRITE CATSUMM-LINE
004240     END-IF.
004250 310000-END-WRITE-ONE-CATEGORY.
004260     EXIT.
004270
004280*----------------------------------------------------------------
004290* 320000 SERIES - BACK UP ONE CHARACTER AT A TIME FROM THE END OF
004300* WS-RTRIM-SOURCE UNTIL A NON-SPACE CHARACTER IS FOUND; THE
004310* RESULT IS THE TRIMMED LENGTH OF THE VALUE IT HOLDS.
004320*----------------------------------------------------------------
004330 320000-START-CALC-RTRIM-LEN.
004340     PERFORM 321000-START-BACK-UP-ONE
004350        THRU 321000-END-BACK-UP-ONE
004360       UNTIL WS-RTRIM-LEN EQUAL ZEROES
004370          OR WS-RTRIM-SOURCE (WS-RTRIM-LEN:1) NOT EQUAL SPACE.
004380 320000-END-CALC-RTRIM-LEN.
004390     EXIT.
004400
004410 321000-START-BACK-UP-ONE.
004420     SUBTRACT 1 FROM WS-RTRIM-LEN.
004430 321000-END-BACK-UP-ONE.
004440     EXIT.
004450
004460*----------------------------------------------------------------
004470* 325000 SERIES - ADVANCE ONE CHARACTER AT A TIME FROM THE FRONT
004480* OF WS-LTRIM-SOURCE UNTIL A NON-SPACE CHARACTER IS FOUND; THE
004490* RESULT IS THE STARTING POSITION OF THE VALUE IT HOLDS.
004500*----------------------------------------------------------------
004510 325000-START-CALC-LTRIM-START.
004520     PERFORM 326000-START-ADVANCE-ONE
004530        THRU 326000-END-ADVANCE-ONE
004540       UNTIL WS-LTRIM-START GREATER WS-LTRIM-BOUND
004550          OR WS-LTRIM-SOURCE (WS-LTRIM-START:1) NOT EQUAL SPACE.
004560 325000-END-CALC-LTRIM-START.
004570     EXIT.
004580
004590 326000-START-ADVANCE-ONE.
004600     ADD 1 TO WS-LTRIM-START.
004610 326000-END-ADVANCE-ONE.
004620     EXIT.
004630
004640 900000-START-FINISH-RUN.
004650     CLOSE CATMSTR
004660     CLOSE CATSUMM
004670     CLOSE CATLDSQ
004680
004690     DISPLAY SPACE
004700     DISPLAY "+---+----+---+----+---+----+---+----+"
004710     DISPLAY "|       CATSUMRP RUN SUMMARY         |"
004720     DISPLAY "+---+----+---+----+---+----+---+----+"
004730     DISPLAY "| MASTER ROWS READ      : " WS-RECS-READ
004740     DISPLAY "| CATEGORIES REPORTED   : " WS-CAT-COUNT
004750     DISPLAY "+---+----+---+----+---+----+---+----+".
004760 900000-END-FINISH-RUN.
004770     EXIT.
004780
004790 END PROGRAM CATSUMRP.
