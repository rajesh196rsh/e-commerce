000100*****************************************************************
000110*                                                               *
000120*    C A T D A T E   -   BATCH RUN-DATE STAMP WORK AREA         *
000130*                                                               *
000140*    Common to all three catalog batch steps; carries the run  *
000150*    date pulled at OPEN time so each program's banner and its *
000160*    log line agree on the day the job ran.                    *
000170*                                                               *
000180*****************************************************************
000190 01  CAT-RUN-DATE-AREA.
000200     05  CAT-RUN-DATE-NUM        PIC 9(08) VALUE ZEROES.
000201     05  FILLER                  PIC X(01) VALUE SPACES.
000210 01  CAT-RUN-DATE-PARTS REDEFINES CAT-RUN-DATE-AREA.
000220     05  CAT-RUN-DATE-CC         PIC 9(02).
000230     05  CAT-RUN-DATE-YY         PIC 9(02).
000240     05  CAT-RUN-DATE-MM         PIC 9(02).
000250     05  CAT-RUN-DATE-DD         PIC 9(02).
000251     05  FILLER                  PIC X(01).
000260 01  CAT-RUN-DATE-EDIT.
000270     05  CAT-RUN-DATE-EDIT-CCYY  PIC 9(04) VALUE ZEROES.
000280     05  FILLER                  PIC X(01) VALUE '/'.
000290     05  CAT-RUN-DATE-EDIT-MM    PIC 9(02) VALUE ZEROES.
000300     05  FILLER                  PIC X(01) VALUE '/'.
000310     05  CAT-RUN-DATE-EDIT-DD    PIC 9(02) VALUE ZEROES.
