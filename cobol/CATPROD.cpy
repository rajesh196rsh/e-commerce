000100*****************************************************************
000110*                                                               *
000120*    C A T P R O D   -   PRODUCT CATALOG RECORD LAYOUTS         *
000130*                                                               *
000140*    Shared by CATCLEAN, CATLOAD and CATSUMRP.  Carries the     *
000150*    extract-record and master-record shapes named in the      *
000160*    catalog batch run book, section 2 (Record Layouts).       *
000170*                                                               *
000180*****************************************************************
000190*----------------------------------------------------------------
000200* CAT-EXTRACT-RECORD -- one row of the incoming product extract,
000210* held as text so a blank column can be recognised as missing
000220* before any numeric conversion is attempted (see CATCONV.cpy
000230* for the price/rating digit-string-to-numeric conversion area).
000240*----------------------------------------------------------------
000250 01  CAT-EXTRACT-RECORD.
000260     05  CE-PRODUCT-ID           PIC X(20).
000270     05  CE-PRODUCT-NAME         PIC X(40).
000280     05  CE-CATEGORY             PIC X(20).
000290     05  CE-PRICE-TEXT           PIC X(10).
000300         88  CE-PRICE-IS-MISSING     VALUE SPACES.
000310     05  CE-QTY-SOLD-TEXT        PIC X(07).
000320         88  CE-QTY-SOLD-IS-MISSING  VALUE SPACES.
000330     05  CE-RATING-TEXT          PIC X(04).
000340         88  CE-RATING-IS-MISSING    VALUE SPACES.
000350     05  CE-REVIEW-CNT-TEXT      PIC X(07).
000360         88  CE-REVIEW-CNT-IS-MISSING VALUE SPACES.
000370     05  FILLER                  PIC X(10).
000380*----------------------------------------------------------------
000390* CAT-MASTER-RECORD -- the persistent product master, keyed on
000400* CM-PRODUCT-ID.  Every field is populated by the time a row
000410* lands here (CLEANSE has already run).  Signed business amounts
000420* carry the leading-separate sign, matching this shop's habit
000430* for signed money fields on the payroll indexed files.
000440*----------------------------------------------------------------
000450 01  CAT-MASTER-RECORD.
000460     05  CM-PRODUCT-ID           PIC X(20).
000470     05  CM-PRODUCT-NAME         PIC X(40).
000480     05  CM-CATEGORY             PIC X(20).
000490     05  CM-PRICE                PIC S9(7)V9(2)
000500                                  SIGN IS LEADING SEPARATE CHARACTER.
000510     05  CM-QTY-SOLD             PIC S9(7)
000520                                  SIGN IS LEADING SEPARATE CHARACTER.
000530     05  CM-RATING               PIC 9(01)V9(02).
000540     05  CM-REVIEW-COUNT         PIC S9(7)
000550                                  SIGN IS LEADING SEPARATE CHARACTER.
000560     05  FILLER                  PIC X(15).
000570*----------------------------------------------------------------
000580* CM-MASTER-KEY-VIEW redefines the master record so a paragraph
000590* that only needs the key and the control-break fields (category,
000600* name) doesn't have to qualify through the whole record.
000610*----------------------------------------------------------------
000620 01  CM-MASTER-KEY-VIEW REDEFINES CAT-MASTER-RECORD.
000630     05  CM-KEY-PRODUCT-ID       PIC X(20).
000640     05  CM-KEY-PRODUCT-NAME     PIC X(40).
000650     05  CM-KEY-CATEGORY         PIC X(20).
000660     05  FILLER                  PIC X(29).
