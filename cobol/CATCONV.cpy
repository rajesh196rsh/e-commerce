000100*****************************************************************
000110*                                                               *
000120*    C A T C O N V   -   TEXT-TO-NUMERIC CONVERSION WORK AREA   *
000130*                                                               *
000140*    Splits a decimal-point delimited text amount (as it comes  *
000150*    off the CSV extract) into its whole and cents pieces and   *
000160*    rebuilds it on top of a signed numeric field by way of a   *
000170*    REDEFINES, the way this shop has always converted amounts  *
000180*    off a text file since intrinsic FUNCTIONs were not on the  *
000190*    compiler when this routine was first written.              *
000200*                                                               *
000210*****************************************************************
000220 01  CV-AMOUNT-TEXT-PARTS.
000225     05  CV-AMOUNT-WHOLE-TEXT    PIC X(07) JUSTIFIED RIGHT.
000230     05  CV-AMOUNT-CENTS-TEXT    PIC X(02).
000231     05  FILLER                  PIC X(01) VALUE SPACES.
000250*----------------------------------------------------------------
000260* CV-PRICE-NUMERIC-AREA / CV-PRICE-DIGIT-VIEW -- price conversion.
000270*----------------------------------------------------------------
000280 01  CV-PRICE-NUMERIC-AREA.
000290     05  CV-PRICE-VALUE          PIC S9(7)V9(2)
000300                                  SIGN IS LEADING SEPARATE CHARACTER.
000301     05  FILLER                  PIC X(01) VALUE SPACES.
000310 01  CV-PRICE-DIGIT-VIEW REDEFINES CV-PRICE-NUMERIC-AREA.
000320     05  CV-PRICE-SIGN-BYTE      PIC X(01).
000330     05  CV-PRICE-WHOLE-DGTS     PIC 9(07).
000340     05  CV-PRICE-CENTS-DGTS     PIC 9(02).
000341     05  FILLER                  PIC X(01).
000350*----------------------------------------------------------------
000360* CV-RATING-NUMERIC-AREA / CV-RATING-DIGIT-VIEW -- rating conv.
000370*----------------------------------------------------------------
000380 01  CV-RATING-NUMERIC-AREA.
000390     05  CV-RATING-VALUE         PIC 9(01)V9(02).
000391     05  FILLER                  PIC X(01) VALUE SPACES.
000400 01  CV-RATING-DIGIT-VIEW REDEFINES CV-RATING-NUMERIC-AREA.
000410     05  CV-RATING-WHOLE-DGT     PIC 9(01).
000420     05  CV-RATING-CENTS-DGTS    PIC 9(02).
000421     05  FILLER                  PIC X(01).
000430 01  CV-WORK-SWITCHES.
000440     05  CV-DECIMAL-POINT-POS    PIC 9(02) COMP VALUE ZEROES.
000450     05  FILLER                  PIC X(05) VALUE SPACES.
